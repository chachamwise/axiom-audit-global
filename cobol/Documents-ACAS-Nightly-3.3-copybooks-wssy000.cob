000100*****************************************************
000200*                                                    *
000300*   WORK AREA FOR SY000 - SYSTEM START OF DAY STUB   *
000400*        NO FIELD BELOW IS SET OR TESTED BY          *
000500*             ANY PARAGRAPH IN SY000                 *
000600*****************************************************
000700*  DECLARED ONLY FOR CONSISTENCY WITH THE REST OF THE
000800*  SUITE'S WORKING-STORAGE SHAPE - SEE PY000 FOR THE
000900*  LIVE FORM OF THE DATE-REDEFINITION GROUP BELOW.
001000*
001100* 06/10/01 VBC - CREATED - CARRIED OVER FROM THE
001200*                UK/USA/INTL DATE GROUP IN PY000 SO
001300*                THE STUB CARRIES THE SAME SHAPE AS A
001400*                LIVE ACAS WORKING-STORAGE RECORD.
001500* 21/10/01 VBC - ADDED STATUS BYTE, CALL-COUNT AND
001600*                THE SPARE NAME/ADDRESS BLOCK BELOW.
001700*                STILL NOT REFERENCED FROM PROCEDURE.
001800*
002000 01  SY000-DUMMY-WORK-RECORD.
002100     03  SY000-DATE-AREA.
002200         05  SY000-SWAP          PIC XX.
002300         05  SY000-DATE-FLD      PIC X(10).
002400         05  SY000-UK-FORM   REDEFINES SY000-DATE-FLD.
002500             07  SY000-UK-DAYS       PIC 99.
002600             07  FILLER              PIC X.
002700             07  SY000-UK-MONTH      PIC 99.
002800             07  FILLER              PIC X.
002900             07  SY000-UK-YEAR       PIC X(4).
003000         05  SY000-USA-FORM  REDEFINES SY000-DATE-FLD.
003100             07  SY000-USA-MONTH     PIC 99.
003200             07  FILLER              PIC X.
003300             07  SY000-USA-DAYS      PIC 99.
003400             07  FILLER              PIC X.
003500             07  FILLER              PIC X(4).
003600         05  SY000-INTL-FORM REDEFINES SY000-DATE-FLD.
003700             07  SY000-INTL-YEAR     PIC X(4).
003800             07  FILLER              PIC X.
003900             07  SY000-INTL-MONTH    PIC 99.
004000             07  FILLER              PIC X.
004100             07  SY000-INTL-DAYS     PIC 99.
004200     03  SY000-STATUS-BYTE       PIC X       VALUE "N".
004300         88  SY000-STUB-ACTIVE               VALUE "Y".
004400         88  SY000-STUB-INACTIVE             VALUE "N".
004500     03  SY000-PACKAGE-FLAGS.
004600         05  SY000-PKG-FLAG      PIC X   OCCURS 4
004700                                         VALUE "N".
004800     03  SY000-CALL-COUNT        PIC S9(4)  COMP    VALUE ZERO.
004900     03  SY000-REC-LEN           PIC 9(05)          VALUE ZERO.
005000     03  SY000-SPARE-1           PIC X(01).
005100     03  SY000-SPARE-2           PIC 9(05).
005200     03  SY000-STUB-NAME         PIC X(32).
005300     03  SY000-STUB-ADDR-1       PIC X(32).
005400     03  SY000-STUB-ADDR-2       PIC X(32).
005500     03  FILLER                  PIC X(40).
005600*
