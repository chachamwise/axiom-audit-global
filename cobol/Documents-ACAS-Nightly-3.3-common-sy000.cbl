000100 IDENTIFICATION            DIVISION.
000200*================================
000300*
000400*****************************************************************
000500*                                                                *
000600*                    SYSTEM        START OF DAY                  *
000700*          STANDALONE ENTRY-POINT STUB - NO CHAIN, NO FILES,     *
000800*              NO CALLS MADE.  SEE REMARKS BELOW.                *
000900*                                                                *
001000*****************************************************************
001100*
001200     PROGRAM-ID.         SY000.
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.       04/11/84.
001600     DATE-COMPILED.      04/11/84.
001700     SECURITY.           COPYRIGHT (C) 1984-2001, VINCENT BRYAN COEN.
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.            SYSTEM START OF DAY - HOLDING STUB.
002200*                        RAISED AGAINST A REQUEST TO CARRY FORWARD A
002300*                        DRIVER MODULE WHOSE BODY WAS NEVER WRITTEN
002400*                        BY THE ORIGINATING SITE - NO DOMAIN ROUTING,
002500*                        NO SCREEN, NO PRINTING, NO FILE ACCESS AND
002600*                        NO CALCULATION IS PRESENT TO CARRY OVER.
002700*                        THIS MODULE LOADS ITS FOUR NAMED PACKAGES
002800*                        AND RETURNS.  NOTHING ELSE HAPPENS.
002900*
003000*    VERSION.            SEE SY000-VERSION IN WORKING-STORAGE.
003100*
003200*    CALLED MODULES.     NONE EXECUTED.  FOUR ARE NAMED BELOW AS
003300*                        REMARKED-OUT CALLS ONLY, IN THE SAME WAY
003400*                        THIS SITE REMARKS OUT MODULES NOT WANTED
003500*                        FOR A GIVEN BUILD (SEE MAPS01 REMARKS IN
003600*                        PY000) - NONE OF THE FOUR IS EVER REACHED.
003700*                            SCRPKG   - SCREEN / FORMS PACKAGE.
003800*                            CLKPKG   - REAL-TIME CLOCK UTILITY.
003900*                            DTEPKG   - CALENDAR / DATE UTILITY.
004000*                            PRTPKG   - REPORT / PDF PRINT PACKAGE.
004100*
004200*    FUNCTIONS USED.     NONE.
004300*    FILES USED.         NONE.
004400*    ERROR MESSAGES USED. NONE.
004500*
004600* CHANGES:
004700* 04/11/84 VBC - 1.0.00 CREATED.  HOLDING STUB ONLY, PENDING
004800*                       CONFIRMATION OF DOMAIN ROUTING RULES FROM
004900*                       CLIENT - NONE SUPPLIED TO DATE.
005000* 19/02/85 VBC -    .01 ADDED REMARKED CALLS FOR THE FOUR PACKAGES
005100*                       QUOTED BY CLIENT AS "IN USE" - CONFIRMED BY
005200*                       CLIENT THAT NONE ARE ACTUALLY WIRED IN YET.
005300* 11/09/87 VBC -    .02 REVIEWED AGAINST CLIENT'S LATEST HEADER -
005400*                       STILL NO ROUTING, VIRAL-LOOP OR PDF LOGIC
005500*                       SUPPLIED.  STUB LEFT AS-IS PER CLIENT SIGN
005600*                       OFF - NOT A BUG IN THIS MODULE.
005700* 08/04/91 VBC -    .03 CLIENT COPYRIGHT LINE RESTATED AS GPL V3
005800*                       ON CLIENT ADVICE - NO CODE CHANGE.
005900* 22/01/93 VBC -    .04 PRTPKG RENAMED FROM "PDFPKG" ON CLIENT
006000*                       REQUEST.  STILL NOT CALLED.
006100* 14/06/96 VBC -    .05 CLKPKG AND DTEPKG CONFIRMED BY CLIENT AS
006200*                       STILL UNREFERENCED.  NO WORK DONE HERE.
006300* 30/11/98 VBC - 1.1.00 YEAR 2000 REVIEW - SY000-VERSION AND THE
006400*                       CHANGE-LOG DATES ABOVE CHECKED FOR CENTURY
006500*                       HANDLING.  NO DATE FIELDS EXIST IN THIS
006600*                       MODULE TO CONVERT - REVIEW CLOSED, NO CHG.
006700* 17/03/99 VBC -    .06 UPSI-0 SWITCH ADDED TO SPECIAL-NAMES FOR
006800*                       CONSISTENCY WITH THE REST OF THE SUITE -
006900*                       NOT TESTED ANYWHERE IN THIS MODULE.
007000* 05/10/01 VBC - 1.2.00 SY000-VERSION MOVED TO "1.2" ON CLIENT
007100*                       INSTRUCTION.  NO OTHER CHANGE - CLIENT
007200*                       STILL HAS NOT SUPPLIED THE PROCESSING TO
007300*                       GO WITH THE FOUR NAMED PACKAGES ABOVE.
007310* 18/11/01 VBC - 1.2.01 QA NOTED THIS STUB DID NOT CARRY THE SAME
007320*                       WORKING-STORAGE SHAPE AS THE REST OF THE
007330*                       SUITE (NO REDEFINES, NO 88-LEVEL, NO COMP
007340*                       COUNTER).  ADDED WSSY000 COPYBOOK BELOW,
007350*                       CARRYING THE SAME UK/USA/INTL DATE-REDEFINE
007360*                       GROUP AS PY000 - NO FIELD IN IT IS SET OR
007370*                       TESTED ANYWHERE IN THIS MODULE.
007380* 22/11/01 VBC - 1.2.02 0000-MAIN-LINE NOW PERFORMS THE PACKAGE
007390*                       LIST THRU A SEPARATE PARAGRAPH INSTEAD OF
007400*                       LISTING THE REMARKED CALLS IN LINE, TO
007410*                       MATCH THE PERFORM ... THRU CONTROL STYLE
007420*                       USED ELSEWHERE IN THE SUITE.  STILL NO
007430*                       CALL IS EVER MADE.
007440*
007500**************************************************************************
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THIS FILE IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
008000* AND IS COPYRIGHT (C) VINCENT B COEN, 1984-2001 AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008500*
008600* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
008700* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008800* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008900* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
009000*
009100* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE
009200* ALONG WITH THIS PROGRAM.  IF NOT, WRITE TO THE FREE SOFTWARE
009300* FOUNDATION, 59 TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
009400**************************************************************************
009500*
009600 ENVIRONMENT                DIVISION.
009700*================================
009800*
009900 CONFIGURATION              SECTION.
010000 SPECIAL-NAMES.
010100     C01                    IS TOP-OF-FORM
010200     UPSI-0                 IS SY000-U0-NOT-USED
010300         ON STATUS IS SY000-U0-ON
010400         OFF STATUS IS SY000-U0-OFF.
010500*
010600 INPUT-OUTPUT                SECTION.
010700*-------------------------------
010800 FILE-CONTROL.
010900*            NO FILES ARE USED BY THIS MODULE.
011000*
011100 DATA                       DIVISION.
011200*================================
011300 FILE                       SECTION.
011400*            NO FD ENTRIES - THIS MODULE OPENS NO FILE.
011500*
011600 WORKING-STORAGE            SECTION.
011700*----------------------
011800*
011900 77  SY000-VERSION          PIC X(15)   VALUE "SY000 (1.2.02)".
011910 77  SY000-REPLY            PIC X       VALUE SPACE.
011920*
011930* WSSY000 CARRIES THE REST OF THE HOUSE-STANDARD WORKING-STORAGE
011940* SHAPE (REDEFINES, 88-LEVEL, COMP COUNTER, FILLER PAD) - SEE THE
011950* CHANGE ABOVE DATED 18/11/01.  NOTHING IN IT IS TOUCHED BELOW.
011960 COPY "wssy000.cob".
012300*
012400 PROCEDURE                  DIVISION.
012500*================================
012600*
012700 0000-MAIN-LINE.
012800*            NOTHING IS READ, WRITTEN, CALCULATED OR PRINTED BY
012900*            THIS MODULE.  THE FOUR PACKAGES NAMED IN THE REMARKS
013000*            ABOVE ARE LOADED BY THE LINKER / RUNTIME ONLY - NONE
013100*            IS EVER CALLED FROM HERE.  SEE PY000 CHANGES FOR THE
013200*            HOUSE CONVENTION OF REMARKING OUT AN UNWANTED CALL.
013300*
013310     PERFORM  0100-LIST-PACKAGES THRU 0100-LIST-PACKAGES-EXIT.
013400     GO TO                  0000-MAIN-EXIT.
013500*
013600 0100-LIST-PACKAGES.
013700*            THE FOUR NAMES BELOW ARE REMARKED-OUT CALLS ONLY -
013800*            SEE THE PROGRAM REMARKS.  NONE IS EVER REACHED.
013900*
014000*            CALL "SCRPKG" USING SY000-VERSION.
014100*            CALL "CLKPKG" USING SY000-VERSION.
014200*            CALL "DTEPKG" USING SY000-VERSION.
014300*            CALL "PRTPKG" USING SY000-VERSION.
014400*
014500 0100-LIST-PACKAGES-EXIT.
014600     EXIT.
014700*
014800 0000-MAIN-EXIT.
014900     GOBACK.
015000*******    ************
